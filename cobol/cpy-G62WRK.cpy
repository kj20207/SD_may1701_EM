000100      * **++ WORK AREA FOR TOKEN SCAN AND MANUAL DECIMAL CONVERT
000110      * **++ ADAPTED FROM THE OLD SPECIAL-ROUTINE SELECTOR AREA.
000120      * **++ THIS SHOP AVOIDS THE NUMVAL AND TRIM LIBRARY
000130      * **++ FUNCTIONS - VALUES ARE SCANNED AND EDITED DIGIT BY
000140      * **++ DIGIT THE WAY THE EARLY COMPILERS REQUIRED.
000150       01  WK-TOKEN-AREA.
000160           05  WK-TOKEN-TEXT             PIC X(0020)
000170                                          VALUE SPACE.
000180           05  WK-TOKEN-CHAR-TB REDEFINES WK-TOKEN-TEXT.
000190               10  WK-TOKEN-CHAR OCCURS 20 TIMES
000200                                 PIC X.
000210           05  WK-TOKEN-LEN              PIC 9(9)  COMP
000220                                          VALUE ZERO.
000230           05  FILLER                    PIC X(0008)
000240                                          VALUE SPACE.
000250      *
000260       01  WK-SIGN-AREA.
000270           05  WK-SIGN-SWITCH            PIC X     VALUE SPACE.
000280               88  WK-VALUE-IS-NEGATIVE        VALUE '-'.
000290               88  WK-VALUE-IS-POSITIVE        VALUE SPACE.
000300           05  FILLER                    PIC X(0008)
000310                                          VALUE SPACE.
000320      *
000330       01  WK-DECIMAL-PARSE-AREA.
000340           05  WK-INT-ACCUM              PIC S9(9) COMP
000350                                          VALUE ZERO.
000360           05  WK-FRAC-ACCUM             PIC S9(9) COMP
000370                                          VALUE ZERO.
000380           05  WK-FRAC-DIGIT-CNT         PIC 9(2)  COMP
000390                                          VALUE ZERO.
000400           05  WK-DOT-FOUND-SWITCH       PIC X     VALUE 'N'.
000410               88  WK-DOT-WAS-FOUND            VALUE 'Y'.
000420           05  WK-DIGIT-CHAR             PIC X     VALUE SPACE.
000430           05  WK-DIGIT-VALUE            PIC 9     VALUE ZERO.
000440           05  WK-DIGIT-IDX              PIC 9(9)  COMP
000450                                          VALUE ZERO.
000460      *
000470      * **++ FRACTION DIGITS ARE RIGHT-PADDED WITH ZEROS TO SIX
000480      * **++ PLACES AS TEXT, THEN THE REDEFINE BELOW GIVES US A
000490      * **++ NUMERIC VIEW OF THE SAME SIX BYTES FOR COMPUTE.
000500           05  WK-FRAC-PAD-AREA.
000510               10  WK-FRAC-PAD-TEXT      PIC X(0006)
000520                                          VALUE '000000'.
000530               10  WK-FRAC-PAD-NUM REDEFINES WK-FRAC-PAD-TEXT
000540                                          PIC 9(0006).
000550           05  WK-PARSED-VALUE           PIC S9(9)V9(6)
000560                                          VALUE ZERO.
000570           05  FILLER                    PIC X(0012)
000580                                          VALUE SPACE.
000590      *
000600       01  WK-SWAP-ENTRY.
000610           05  WK-SWAP-LATITUDE          PIC S9(9)V9(6)
000620                                          VALUE ZERO.
000630           05  WK-SWAP-LONGITUDE         PIC S9(9)V9(6)
000640                                          VALUE ZERO.
000650           05  WK-SWAP-VALUE             PIC S9(9)V9(6)
000660                                          VALUE ZERO.
000670           05  FILLER                    PIC X(0004)
000680                                          VALUE SPACE.
000690      *
000700       01  WK-LINE-SCAN-AREA.
000710           05  WK-LINE-POS               PIC 9(4)  COMP
000720                                          VALUE ZERO.
000730           05  WK-LINE-LEN               PIC 9(4)  COMP
000740                                          VALUE ZERO.
000750           05  WK-SCAN-START             PIC 9(4)  COMP
000760                                          VALUE ZERO.
000770           05  WK-TOKEN-FOUND-SWITCH     PIC X     VALUE 'N'.
000780               88  WK-TOKEN-WAS-FOUND          VALUE 'Y'.
000790           05  FILLER                    PIC X(0008)
000800                                          VALUE SPACE.
000810      *
000820       01  WK-EDIT-AREA.
000830           05  WK-EDIT-LATITUDE          PIC ---------9.999999.
000840           05  WK-EDIT-LONGITUDE         PIC ---------9.999999.
000850           05  WK-EDIT-VALUE             PIC ---------9.999999.
000860           05  WK-TRIM-BUFFER            PIC X(0017)
000870                                          VALUE SPACE.
000880           05  WK-TRIM-START             PIC 9(4)  COMP
000890                                          VALUE ZERO.
000900           05  WK-CSV-PTR                PIC 9(4)  COMP
000910                                          VALUE 1.
000920           05  WK-CSV-TEXT               PIC X(0080)
000930                                          VALUE SPACE.
000940           05  FILLER                    PIC X(0012)
000950                                          VALUE SPACE.
