000100      * **++ CSV OUTPUT LINE TABLE - MIN/MAX ORDERED
000110      * **++ ADAPTED FROM THE OLD MESSAGE-DETAIL TABLE COPYBOOK.
000120      * **++ HOLDS EVERY ACCEPTED (NON-NODATA) GRID CELL AS A
000130      * **++ LATITUDE,LONGITUDE,VALUE TRIPLE, MAINTAINED SO THAT
000140      * **++ POSITION 1 IS ALWAYS THE SMALLEST VALUE ACCEPTED SO
000150      * **++ FAR AND POSITION 2 IS ALWAYS THE LARGEST, WITH ALL
000160      * **++ OTHER ENTRIES FOLLOWING IN ENCOUNTER ORDER.
000170       01  CSV-AREA.
000180           03  CSV-MIN-VALUE             PIC S9(9)V9(6)
000190                                          VALUE ZERO.
000200           03  CSV-MAX-VALUE             PIC S9(9)V9(6)
000210                                          VALUE ZERO.
000220           03  CSV-MIN-MAX-SWITCH        PIC X     VALUE 'N'.
000230               88  CSV-HAVE-MIN-MAX            VALUE 'Y'.
000240      *
000250           03  CSV-LINE-TOT              PIC 9(9) COMP
000260                                          VALUE ZERO.
000270           03  CSV-LINE-TB.
000280               05  CSV-LINE-ENTRY OCCURS 0 TO 050000 TIMES
000290                                  DEPENDING ON CSV-LINE-TOT
000300                                  INDEXED BY CSV-LINE-IDX.
000310                   10  CSV-LINE-LATITUDE     PIC S9(9)V9(6).
000320                   10  CSV-LINE-LONGITUDE    PIC S9(9)V9(6).
000330                   10  CSV-LINE-VALUE        PIC S9(9)V9(6).
000340                   10  FILLER                PIC X(0004).
000350      *
000360      * **++ 050000 ENTRIES IS THE LARGEST GRID THIS JOB WILL
000370      * **++ HOLD IN STORAGE FOR ONE CONVERSION RUN - INCREASE
000380      * **++ THE OCCURS LIMIT IF A LARGER GRID MUST BE CONVERTED.
000390           03  FILLER                    PIC X(0020)
000400                                          VALUE SPACE.
