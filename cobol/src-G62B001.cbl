000100  CBL OPT(2) DYNAM
000110      IDENTIFICATION DIVISION.
000120      PROGRAM-ID.     G62B001.
000130      AUTHOR.         R J KOVACS.
000140      INSTALLATION.   LAND RESOURCES DIV - ADP SECTION.
000150      DATE-WRITTEN.   03/14/91.
000160      DATE-COMPILED.
000170      SECURITY.       NONE.
000180*----------------------------------------------------------------
000190* G62B001
000200* **++ BATCH CONVERSION OF AN ASCII ELEVATION GRID FILE (SIX
000210* **++ LINE HEADER FOLLOWED BY A ROW-MAJOR BODY OF READINGS)
000220* **++ INTO A CSV FILE OF LATITUDE,LONGITUDE,VALUE TRIPLES,
000230* **++ ONE LINE PER ACCEPTED GRID CELL.  NODATA CELLS ARE
000240* **++ DROPPED.  OUTPUT IS HELD IN STORAGE AND RE-ORDERED SO
000250* **++ THE SMALLEST READING IS WRITTEN FIRST AND THE LARGEST
000260* **++ SECOND, WITH THE REMAINDER IN GRID ENCOUNTER ORDER.
000270*
000280* RUN UNDER JCL AS A ONE-STEP, ONE-PASS BATCH JOB.  GRIDIN IS
000290* THE SURVEY DIVISION'S RAW ASCII EXTRACT; CSVOUT FEEDS THE
000300* GIS LOADER.
000310*----------------------------------------------------------------
000320* MAINTENANCE LOG
000330* ---------------
000340* 03/14/91  RJK  INITIAL CODING PER SURVEY DIV REQ GR-0118.            001
000350* 04/02/91  RJK  FIXED SIGN HANDLING WHEN XLLCORNER IS NEG.            002
000360* 06/19/91  RJK  CORRECTED ROW/COLUMN WRAP ON LAST ROW.                003
000370* 11/08/91  DPS  ADDED 30-LINE HEADER FAILURE LIMIT GR-0142.           004
000380* 02/27/92  DPS  CSV LINE WIDTH RAISED TO 80 BYTES ON DISK.            005
000390* 09/14/93  RJK  MIN/MAX REORDER - POSITION 3 WAS NOT BEING            006
000400*                SWAPPED BACK TO POSITION 2. GR-0201.                  006
000410* 05/03/94  DPS  GRID TABLE LIMIT RAISED TO 50000 CELLS.               007
000420* 01/22/95  RJK  FILE STATUS CHECKS ADDED ON OPEN AND CLOSE.           008
000430* 11/09/98  WCN  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS EXIST             009
000440*                IN THIS PROGRAM.  NO CHANGE REQUIRED.                 009
000450* 03/02/99  WCN  Y2K SIGN-OFF PER GR-0390 - SEE PROJ BINDER 7.         010
000460* 08/17/00  WCN  HEADER KEYWORD COMPARE MADE CASE SENSITIVE            011
000470*                TO MATCH REVISED GRID SPEC (NODATA_value).            011
000480* 06/30/03  LMT  OUTPUT FIELDS TRIMMED OF LEADING BLANKS -             012
000490*                GIS LOADER WAS REJECTING THE PADDING.                 012
000500*----------------------------------------------------------------
000510*
000520      ENVIRONMENT DIVISION.
000530*
000540      CONFIGURATION SECTION.
000550      SOURCE-COMPUTER.    IBM-370.
000560      OBJECT-COMPUTER.    IBM-370.
000570      SPECIAL-NAMES.
000580          CLASS G62-DIGIT-VALID IS '0' THRU '9'.
000590*
000600      INPUT-OUTPUT SECTION.
000610      FILE-CONTROL.
000620          SELECT GRID-IN-FILE          ASSIGN TO GRIDIN
000630                           ORGANIZATION IS LINE SEQUENTIAL
000640                           FILE STATUS   WK-GRIDIN-STATUS.
000650          SELECT CSV-OUT-FILE          ASSIGN TO CSVOUT
000660                           ORGANIZATION IS LINE SEQUENTIAL
000670                           FILE STATUS   WK-CSVOUT-STATUS.
000680**
000690      DATA DIVISION.
000700*
000710      FILE SECTION.
000720      FD  GRID-IN-FILE                 RECORDING F.
000730      01  GRID-IN-REC.
000740          05  GRID-IN-TEXT          PIC X(4090).
000750          05  FILLER                PIC X(0006).
000760*
000770* **++ ALTERNATE VIEW OF THE INPUT RECORD GIVING QUICK ACCESS
000780* **++ TO THE FIRST WORD OF THE LINE FOR DIAGNOSTIC DISPLAYS
000790* **++ ON A READ-ERROR ABEND - AVOIDS DUMPING THE WHOLE LINE.
000800      01  GRID-IN-REC-WORD-VIEW REDEFINES GRID-IN-REC.
000810          05  GRID-IN-FIRST-WORD    PIC X(0020).
000820          05  FILLER                PIC X(4076).
000830*
000840      FD  CSV-OUT-FILE                 RECORDING F.
000850      01  CSV-OUT-REC.
000860          05  CSV-OUT-TEXT          PIC X(0074).
000870          05  FILLER                PIC X(0006).
000880*
000890      WORKING-STORAGE SECTION.
000900*
000910          COPY G62HDR.
000920          COPY G62CSV.
000930          COPY G62WRK.
000940*
000950      01  WK-FILE-STATUSES.
000960          05  WK-GRIDIN-STATUS      PIC XX    VALUE '00'.
000970              88  GRIDIN-OK               VALUE '00'.
000980              88  GRIDIN-EOF              VALUE '10'.
000990          05  WK-CSVOUT-STATUS      PIC XX    VALUE '00'.
001000              88  CSVOUT-OK               VALUE '00'.
001010          05  FILLER                PIC X(0016)
001020                                     VALUE SPACE.
001030*
001040      01  WK-GRID-POSITION.
001050          05  WK-ROW                PIC 9(9)  COMP
001060                                     VALUE ZERO.
001070          05  WK-COLUMN             PIC 9(9)  COMP
001080                                     VALUE ZERO.
001090          05  FILLER                PIC X(0008)
001100                                     VALUE SPACE.
001110*
001120      01  WK-CURRENT-CELL.
001130          05  WK-CELL-LATITUDE      PIC S9(9)V9(6)
001140                                     VALUE ZERO.
001150          05  WK-CELL-LONGITUDE     PIC S9(9)V9(6)
001160                                     VALUE ZERO.
001170          05  WK-CELL-VALUE         PIC S9(9)V9(6)
001180                                     VALUE ZERO.
001190          05  FILLER                PIC X(0004)
001200                                     VALUE SPACE.
001210*
001220      01  WK-BODY-SWITCHES.
001230          05  WK-END-OF-BODY-SWITCH PIC X     VALUE 'N'.
001240              88  WK-END-OF-BODY          VALUE 'Y'.
001250          05  FILLER                PIC X(0016)
001260                                     VALUE SPACE.
001270*
001280      01  WK-BODY-COUNTERS.
001290          05  WK-DIVIDE-QUOT        PIC 9(9)  COMP
001300                                     VALUE ZERO.
001310          05  WK-DIVIDE-REM         PIC 9(9)  COMP
001320                                     VALUE ZERO.
001330          05  WK-SHIFT-IDX          PIC 9(9)  COMP
001340                                     VALUE ZERO.
001350          05  WK-OUT-IDX            PIC 9(9)  COMP
001360                                     VALUE ZERO.
001370          05  WK-SIGN-START-POS     PIC 9(9)  COMP
001380                                     VALUE ZERO.
001390          05  FILLER                PIC X(0008)
001400                                     VALUE SPACE.
001410*
001420      01  WK-HEADER-TOKENS.
001430          05  WK-KEYWORD-TEXT       PIC X(0020)
001440                                     VALUE SPACE.
001450          05  WK-VALUE-TOKEN-TEXT   PIC X(0020)
001460                                     VALUE SPACE.
001470          05  FILLER                PIC X(0008)
001480                                     VALUE SPACE.
001490*
001500      01  WK-ABEND-AREA.
001510          05  WK-ABEND-REASON       PIC X(0050)
001520                                     VALUE SPACE.
001530          05  FILLER                PIC X(0010)
001540                                     VALUE SPACE.
001550**
001560      PROCEDURE DIVISION.
001570*
001580      0000-MAIN-PROCESS.
001590          PERFORM 1000-INITIALIZE-PROCESS
001600              THRU 1000-INITIALIZE-PROCESS-EXIT.
001610          PERFORM 2000-OPEN-GRID-FILES
001620              THRU 2000-OPEN-GRID-FILES-EXIT.
001630          PERFORM 3000-PARSE-GRID-HEADER
001640              THRU 3000-PARSE-GRID-HEADER-EXIT.
001650          PERFORM 4000-COMPUTE-GRID-ORIGIN
001660              THRU 4000-COMPUTE-GRID-ORIGIN-EXIT.
001670          PERFORM 5000-PARSE-GRID-BODY
001680              THRU 5000-PARSE-GRID-BODY-EXIT.
001690          PERFORM 7000-WRITE-CSV-LINES
001700              THRU 7000-WRITE-CSV-LINES-EXIT.
001710          PERFORM 8000-CLOSE-GRID-FILES
001720              THRU 8000-CLOSE-GRID-FILES-EXIT.
001730          PERFORM 9000-TERMINATE-PROCESS
001740              THRU 9000-TERMINATE-PROCESS-EXIT.
001750          STOP RUN.
001760*
001770* **++ 1000 - GET WORKING STORAGE TO A KNOWN STATE.
001780      1000-INITIALIZE-PROCESS.
001790          MOVE ZERO TO RETURN-CODE.
001800          INITIALIZE HDR-AREA.
001810          INITIALIZE CSV-AREA.
001820          MOVE ZERO TO WK-ROW.
001830          MOVE ZERO TO WK-COLUMN.
001840          MOVE 'N'  TO WK-END-OF-BODY-SWITCH.
001850      1000-INITIALIZE-PROCESS-EXIT.
001860          EXIT.
001870*
001880* **++ 2000 - OPEN THE GRID INPUT AND THE CSV OUTPUT.  A BAD
001890* **++ OPEN ON EITHER FILE IS FATAL.                                   008
001900      2000-OPEN-GRID-FILES.
001910          OPEN INPUT  GRID-IN-FILE.
001920          IF NOT GRIDIN-OK
001930              STRING 'OPEN ERROR ON GRID INPUT FILE - STATUS'
001940                     WK-GRIDIN-STATUS DELIMITED BY SIZE
001950                INTO WK-ABEND-REASON
001960              END-STRING
001970              PERFORM 9900-ABEND-FILE-ERROR
001980                  THRU 9900-ABEND-FILE-ERROR-EXIT
001990          END-IF.
002000          OPEN OUTPUT CSV-OUT-FILE.
002010          IF NOT CSVOUT-OK
002020              STRING 'OPEN ERROR ON CSV OUTPUT FILE - STATUS'
002030                     WK-CSVOUT-STATUS DELIMITED BY SIZE
002040                INTO WK-ABEND-REASON
002050              END-STRING
002060              PERFORM 9900-ABEND-FILE-ERROR
002070                  THRU 9900-ABEND-FILE-ERROR-EXIT
002080          END-IF.
002090      2000-OPEN-GRID-FILES-EXIT.
002100          EXIT.
002110*
002120* **++ 3000 - READ AND TOKENIZE HEADER LINES UNTIL ALL SIX
002130* **++ FIELDS CARRY A NONZERO VALUE, OR THE FILE RUNS OUT, OR
002140* **++ 30 PHYSICAL LINES HAVE BEEN CONSUMED.                           004
002150      3000-PARSE-GRID-HEADER.
002160          PERFORM 3100-READ-HEADER-LINE
002170              THRU 3100-READ-HEADER-LINE-EXIT
002180              UNTIL HDR-ALL-FIELDS-SET
002190                 OR HDR-LINES-READ > 30
002200                 OR GRIDIN-EOF.
002210          IF NOT HDR-ALL-FIELDS-SET
002220              GO TO 9500-HEADER-PARSE-FAILURE
002230          END-IF.
002240      3000-PARSE-GRID-HEADER-EXIT.
002250          EXIT.
002260*
002270      3100-READ-HEADER-LINE.
002280          READ GRID-IN-FILE.
002290          IF NOT GRIDIN-OK AND NOT GRIDIN-EOF
002300              STRING 'READ ERROR ON GRID INPUT FILE - STATUS'
002310                     WK-GRIDIN-STATUS DELIMITED BY SIZE
002320                INTO WK-ABEND-REASON
002330              END-STRING
002340              PERFORM 9900-ABEND-FILE-ERROR
002350                  THRU 9900-ABEND-FILE-ERROR-EXIT
002360          END-IF.
002370          IF GRIDIN-OK
002380              ADD 1 TO HDR-LINES-READ
002390              IF GRID-IN-TEXT NOT EQUAL SPACE
002400                  PERFORM 3200-TOKENIZE-HEADER-LINE
002410                      THRU 3200-TOKENIZE-HEADER-LINE-EXIT
002420                  PERFORM 3300-RECOGNIZE-HEADER-KEYWORD
002430                      THRU 3300-RECOGNIZE-HEADER-KEYWORD-EXIT
002440              END-IF
002450          END-IF.
002460      3100-READ-HEADER-LINE-EXIT.
002470          EXIT.
002480*
002490* **++ SPLITS A HEADER LINE INTO ITS KEYWORD TOKEN AND ITS
002500* **++ VALUE TOKEN.  EXTRA TOKENS ON THE LINE, IF ANY, ARE
002510* **++ IGNORED - THE ESRI FORMAT ONLY EVER CARRIES TWO.
002520      3200-TOKENIZE-HEADER-LINE.
002530          PERFORM 6230-COMPUTE-LINE-LENGTH
002540              THRU 6230-COMPUTE-LINE-LENGTH-EXIT.
002550          MOVE 1 TO WK-LINE-POS.
002560          PERFORM 6200-SCAN-NEXT-TOKEN
002570              THRU 6200-SCAN-NEXT-TOKEN-EXIT.
002580          MOVE WK-TOKEN-TEXT TO WK-KEYWORD-TEXT.
002590          PERFORM 6200-SCAN-NEXT-TOKEN
002600              THRU 6200-SCAN-NEXT-TOKEN-EXIT.
002610          MOVE WK-TOKEN-TEXT TO WK-VALUE-TOKEN-TEXT.
002620      3200-TOKENIZE-HEADER-LINE-EXIT.
002630          EXIT.
002640*
002650* **++ KEYWORD COMPARE IS CASE SENSITIVE - NODATA_value IS
002660* **++ MIXED CASE IN THE REAL ESRI GRID SPEC.                          011
002670* **++ WCN 08/17/00.                                                   011
002680      3300-RECOGNIZE-HEADER-KEYWORD.
002690          EVALUATE WK-KEYWORD-TEXT
002700              WHEN 'ncols'
002710                  MOVE WK-VALUE-TOKEN-TEXT TO WK-TOKEN-TEXT
002720                  PERFORM 6000-EDIT-DECIMAL-TOKEN
002730                      THRU 6000-EDIT-DECIMAL-TOKEN-EXIT
002740                  MOVE WK-PARSED-VALUE TO HDR-NCOLS
002750              WHEN 'nrows'
002760                  MOVE WK-VALUE-TOKEN-TEXT TO WK-TOKEN-TEXT
002770                  PERFORM 6000-EDIT-DECIMAL-TOKEN
002780                      THRU 6000-EDIT-DECIMAL-TOKEN-EXIT
002790                  MOVE WK-PARSED-VALUE TO HDR-NROWS
002800              WHEN 'xllcorner'
002810                  MOVE WK-VALUE-TOKEN-TEXT TO WK-TOKEN-TEXT
002820                  PERFORM 6000-EDIT-DECIMAL-TOKEN
002830                      THRU 6000-EDIT-DECIMAL-TOKEN-EXIT
002840                  MOVE WK-PARSED-VALUE TO HDR-XLLCORNER
002850              WHEN 'yllcorner'
002860                  MOVE WK-VALUE-TOKEN-TEXT TO WK-TOKEN-TEXT
002870                  PERFORM 6000-EDIT-DECIMAL-TOKEN
002880                      THRU 6000-EDIT-DECIMAL-TOKEN-EXIT
002890                  MOVE WK-PARSED-VALUE TO HDR-YLLCORNER
002900              WHEN 'cellsize'
002910                  MOVE WK-VALUE-TOKEN-TEXT TO WK-TOKEN-TEXT
002920                  PERFORM 6000-EDIT-DECIMAL-TOKEN
002930                      THRU 6000-EDIT-DECIMAL-TOKEN-EXIT
002940                  MOVE WK-PARSED-VALUE TO HDR-CELLSIZE
002950              WHEN 'NODATA_value'
002960                  MOVE WK-VALUE-TOKEN-TEXT TO WK-TOKEN-TEXT
002970                  PERFORM 6000-EDIT-DECIMAL-TOKEN
002980                      THRU 6000-EDIT-DECIMAL-TOKEN-EXIT
002990                  MOVE WK-PARSED-VALUE TO HDR-NODATA-VALUE
003000              WHEN OTHER
003010                  CONTINUE
003020          END-EVALUATE.
003030          IF HDR-NCOLS        NOT EQUAL ZERO AND
003040             HDR-NROWS        NOT EQUAL ZERO AND
003050             HDR-XLLCORNER    NOT EQUAL ZERO AND
003060             HDR-YLLCORNER    NOT EQUAL ZERO AND
003070             HDR-CELLSIZE     NOT EQUAL ZERO AND
003080             HDR-NODATA-VALUE NOT EQUAL ZERO
003090              SET HDR-ALL-FIELDS-SET TO TRUE
003100          END-IF.
003110      3300-RECOGNIZE-HEADER-KEYWORD-EXIT.
003120          EXIT.
003130*
003140* **++ 4000 - THE HEADER GIVES US THE LOWER-LEFT CORNER BUT
003150* **++ THE BODY IS STORED TOP ROW FIRST, SO WE DERIVE THE
003160* **++ UPPER-LEFT (ROW 0, COLUMN 0) CORNER HERE ONCE.
003170      4000-COMPUTE-GRID-ORIGIN.
003180          COMPUTE HDR-ORIGIN-LONGITUDE = HDR-XLLCORNER.
003190          COMPUTE HDR-ORIGIN-LATITUDE =
003200                  HDR-YLLCORNER +
003210                          (HDR-CELLSIZE * (HDR-NROWS - 1)).
003220      4000-COMPUTE-GRID-ORIGIN-EXIT.
003230          EXIT.
003240*
003250* **++ 5000 - DRIVES THE BODY OF THE GRID, ONE PHYSICAL LINE
003260* **++ AT A TIME, UNTIL END OF FILE.
003270      5000-PARSE-GRID-BODY.
003280          MOVE ZERO TO WK-ROW.
003290          MOVE ZERO TO WK-COLUMN.
003300          MOVE 'N'  TO WK-END-OF-BODY-SWITCH.
003310          PERFORM 5100-READ-BODY-LINE
003320              THRU 5100-READ-BODY-LINE-EXIT
003330              UNTIL WK-END-OF-BODY.
003340      5000-PARSE-GRID-BODY-EXIT.
003350          EXIT.
003360*
003370      5100-READ-BODY-LINE.
003380          READ GRID-IN-FILE.
003390          IF NOT GRIDIN-OK AND NOT GRIDIN-EOF
003400              STRING 'READ ERROR ON GRID INPUT FILE - STATUS'
003410                     WK-GRIDIN-STATUS DELIMITED BY SIZE
003420                INTO WK-ABEND-REASON
003430              END-STRING
003440              PERFORM 9900-ABEND-FILE-ERROR
003450                  THRU 9900-ABEND-FILE-ERROR-EXIT
003460          END-IF.
003470          IF GRIDIN-EOF
003480              MOVE 'Y' TO WK-END-OF-BODY-SWITCH
003490          ELSE
003500              IF GRID-IN-TEXT NOT EQUAL SPACE
003510                  PERFORM 6230-COMPUTE-LINE-LENGTH
003520                      THRU 6230-COMPUTE-LINE-LENGTH-EXIT
003530                  MOVE 1 TO WK-LINE-POS
003540                  PERFORM 5200-SCAN-NEXT-BODY-TOKEN
003550                      THRU 5200-SCAN-NEXT-BODY-TOKEN-EXIT
003560                      UNTIL WK-LINE-POS > WK-LINE-LEN
003570              END-IF
003580          END-IF.
003590      5100-READ-BODY-LINE-EXIT.
003600          EXIT.
003610*
003620      5200-SCAN-NEXT-BODY-TOKEN.
003630          PERFORM 6200-SCAN-NEXT-TOKEN
003640              THRU 6200-SCAN-NEXT-TOKEN-EXIT.
003650          IF WK-TOKEN-WAS-FOUND
003660              PERFORM 6000-EDIT-DECIMAL-TOKEN
003670                  THRU 6000-EDIT-DECIMAL-TOKEN-EXIT
003680              MOVE WK-PARSED-VALUE TO WK-CELL-VALUE
003690              PERFORM 5300-PROCESS-ONE-CELL
003700                  THRU 5300-PROCESS-ONE-CELL-EXIT
003710              PERFORM 5400-ADVANCE-ROW-COLUMN
003720                  THRU 5400-ADVANCE-ROW-COLUMN-EXIT
003730          END-IF.
003740      5200-SCAN-NEXT-BODY-TOKEN-EXIT.
003750          EXIT.
003760*
003770* **++ NODATA CELLS ARE DROPPED HERE - THEY NEVER REACH THE
003780* **++ MIN/MAX TABLE AND ARE NEVER WRITTEN TO THE CSV.
003790      5300-PROCESS-ONE-CELL.
003800          IF WK-CELL-VALUE NOT EQUAL HDR-NODATA-VALUE
003810              COMPUTE WK-CELL-LATITUDE =
003820                      HDR-ORIGIN-LATITUDE -
003830                              (WK-ROW * HDR-CELLSIZE)
003840              COMPUTE WK-CELL-LONGITUDE =
003850                      HDR-ORIGIN-LONGITUDE +
003860                              (WK-COLUMN * HDR-CELLSIZE)
003870              PERFORM 5500-INSERT-ORDERED-ENTRY
003880                  THRU 5500-INSERT-ORDERED-ENTRY-EXIT
003890          END-IF.
003900      5300-PROCESS-ONE-CELL-EXIT.
003910          EXIT.
003920*
003930* **++ COLUMN ADVANCES FOR EVERY TOKEN, EMITTED OR NOT. ON
003940* **++ WRAP, ROW ADVANCES TOO, BUT COLUMN ONLY RESETS IF WE
003950* **++ HAVE NOT YET REACHED THE LAST ROW.                              003
003960      5400-ADVANCE-ROW-COLUMN.
003970          ADD 1 TO WK-COLUMN.
003980          DIVIDE WK-COLUMN BY HDR-NCOLS
003990              GIVING WK-DIVIDE-QUOT
004000              REMAINDER WK-DIVIDE-REM.
004010          IF WK-DIVIDE-REM EQUAL ZERO
004020              ADD 1 TO WK-ROW
004030              IF WK-ROW < (HDR-NROWS - 1)
004040                  MOVE ZERO TO WK-COLUMN
004050              END-IF
004060          END-IF.
004070      5400-ADVANCE-ROW-COLUMN-EXIT.
004080          EXIT.
004090*
004100* **++ 5500 - MIN/MAX ORDERED INSERTION.  POSITION 1 STAYS
004110* **++ THE SMALLEST VALUE SEEN, POSITION 2 THE LARGEST, ALL
004120* **++ ELSE FOLLOWS IN GRID ENCOUNTER ORDER.                           006
004130      5500-INSERT-ORDERED-ENTRY.
004140          IF NOT CSV-HAVE-MIN-MAX
004150              PERFORM 5510-APPEND-ENTRY-AT-END
004160                  THRU 5510-APPEND-ENTRY-AT-END-EXIT
004170              MOVE WK-CELL-VALUE TO CSV-MIN-VALUE
004180              MOVE WK-CELL-VALUE TO CSV-MAX-VALUE
004190              SET CSV-HAVE-MIN-MAX TO TRUE
004200          ELSE
004210              IF WK-CELL-VALUE > CSV-MAX-VALUE
004220                  MOVE WK-CELL-VALUE TO CSV-MAX-VALUE
004230                  PERFORM 5520-INSERT-ENTRY-AT-POSITION-2
004240                      THRU 5520-INSERT-ENTRY-AT-POSITION-2-EXIT
004250              ELSE
004260                  IF WK-CELL-VALUE < CSV-MIN-VALUE
004270                      MOVE WK-CELL-VALUE TO CSV-MIN-VALUE
004280                      PERFORM 5530-INSERT-ENTRY-AT-POSITION-1
004290                          THRU
004300                              5530-INSERT-ENTRY-AT-POSITION-1-EXIT
004310                  ELSE
004320                      PERFORM 5510-APPEND-ENTRY-AT-END
004330                          THRU 5510-APPEND-ENTRY-AT-END-EXIT
004340                  END-IF
004350              END-IF
004360          END-IF.
004370      5500-INSERT-ORDERED-ENTRY-EXIT.
004380          EXIT.
004390*
004400      5510-APPEND-ENTRY-AT-END.
004410          ADD 1 TO CSV-LINE-TOT.
004420          MOVE WK-CELL-LATITUDE
004430                  TO CSV-LINE-LATITUDE (CSV-LINE-TOT).
004440          MOVE WK-CELL-LONGITUDE
004450                  TO CSV-LINE-LONGITUDE(CSV-LINE-TOT).
004460          MOVE WK-CELL-VALUE
004470                  TO CSV-LINE-VALUE    (CSV-LINE-TOT).
004480      5510-APPEND-ENTRY-AT-END-EXIT.
004490          EXIT.
004500*
004510* **++ SHIFTS EVERYTHING FROM THE CURRENT END DOWN TO (AND
004520* **++ INCLUDING) POSITION 2 BACK BY ONE, THEN PLACES THE
004530* **++ NEW MAX AT POSITION 2.
004540      5520-INSERT-ENTRY-AT-POSITION-2.
004550          MOVE CSV-LINE-TOT TO WK-SHIFT-IDX.
004560          PERFORM 5521-SHIFT-ONE-DOWN
004570              THRU 5521-SHIFT-ONE-DOWN-EXIT
004580              UNTIL WK-SHIFT-IDX < 2.
004590          ADD 1 TO CSV-LINE-TOT.
004600          MOVE WK-CELL-LATITUDE  TO CSV-LINE-LATITUDE (2).
004610          MOVE WK-CELL-LONGITUDE TO CSV-LINE-LONGITUDE(2).
004620          MOVE WK-CELL-VALUE     TO CSV-LINE-VALUE    (2).
004630      5520-INSERT-ENTRY-AT-POSITION-2-EXIT.
004640          EXIT.
004650*
004660      5521-SHIFT-ONE-DOWN.
004670          MOVE CSV-LINE-LATITUDE (WK-SHIFT-IDX)
004680               TO CSV-LINE-LATITUDE (WK-SHIFT-IDX + 1).
004690          MOVE CSV-LINE-LONGITUDE(WK-SHIFT-IDX)
004700               TO CSV-LINE-LONGITUDE(WK-SHIFT-IDX + 1).
004710          MOVE CSV-LINE-VALUE    (WK-SHIFT-IDX)
004720               TO CSV-LINE-VALUE    (WK-SHIFT-IDX + 1).
004730          SUBTRACT 1 FROM WK-SHIFT-IDX.
004740      5521-SHIFT-ONE-DOWN-EXIT.
004750          EXIT.
004760*
004770* **++ SHIFTS EVERYTHING DOWN BY ONE FROM THE END THROUGH
004780* **++ POSITION 1, PLACES THE NEW MIN AT POSITION 1, THEN
004790* **++ RE-SEATS THE DISPLACED OLD MAX BACK AT POSITION 2.
004800      5530-INSERT-ENTRY-AT-POSITION-1.
004810          MOVE CSV-LINE-TOT TO WK-SHIFT-IDX.
004820          PERFORM 5521-SHIFT-ONE-DOWN
004830              THRU 5521-SHIFT-ONE-DOWN-EXIT
004840              UNTIL WK-SHIFT-IDX < 1.
004850          ADD 1 TO CSV-LINE-TOT.
004860          MOVE WK-CELL-LATITUDE  TO CSV-LINE-LATITUDE (1).
004870          MOVE WK-CELL-LONGITUDE TO CSV-LINE-LONGITUDE(1).
004880          MOVE WK-CELL-VALUE     TO CSV-LINE-VALUE    (1).
004890          IF CSV-LINE-TOT > 2
004900              PERFORM 5540-SWAP-POSITIONS-2-AND-3
004910                  THRU 5540-SWAP-POSITIONS-2-AND-3-EXIT
004920          END-IF.
004930      5530-INSERT-ENTRY-AT-POSITION-1-EXIT.
004940          EXIT.
004950*
004960* **++ THE SHIFT IN 5530 PUSHED THE OLD MAX (RIGHTFUL OWNER
004970* **++ OF POSITION 2) DOWN TO POSITION 3.  SWAP IT BACK.
004980* **++ RJK 09/14/93.                                                   006
004990      5540-SWAP-POSITIONS-2-AND-3.
005000          MOVE CSV-LINE-LATITUDE (3)  TO WK-SWAP-LATITUDE.
005010          MOVE CSV-LINE-LONGITUDE(3)  TO WK-SWAP-LONGITUDE.
005020          MOVE CSV-LINE-VALUE    (3)  TO WK-SWAP-VALUE.
005030          MOVE CSV-LINE-LATITUDE (2)  TO CSV-LINE-LATITUDE (3).
005040          MOVE CSV-LINE-LONGITUDE(2)  TO CSV-LINE-LONGITUDE(3).
005050          MOVE CSV-LINE-VALUE    (2)  TO CSV-LINE-VALUE    (3).
005060          MOVE WK-SWAP-LATITUDE       TO CSV-LINE-LATITUDE (2).
005070          MOVE WK-SWAP-LONGITUDE      TO CSV-LINE-LONGITUDE(2).
005080          MOVE WK-SWAP-VALUE          TO CSV-LINE-VALUE    (2).
005090      5540-SWAP-POSITIONS-2-AND-3-EXIT.
005100          EXIT.
005110*
005120* **++ 6000 - MANUAL DECIMAL CONVERSION.  THIS SHOP'S
005130* **++ COMPILER PREDATES NUMVAL, SO EVERY DIGIT OF THE TOKEN
005140* **++ IN WK-TOKEN-TEXT IS WALKED AND ACCUMULATED BY HAND.
005150* **++ RESULT COMES BACK IN WK-PARSED-VALUE.
005160      6000-EDIT-DECIMAL-TOKEN.
005170          PERFORM 6010-RESET-DECIMAL-ACCUM
005180              THRU 6010-RESET-DECIMAL-ACCUM-EXIT.
005190          PERFORM 6020-DETECT-TOKEN-SIGN
005200              THRU 6020-DETECT-TOKEN-SIGN-EXIT.
005210          PERFORM 6030-COMPUTE-TOKEN-LENGTH
005220              THRU 6030-COMPUTE-TOKEN-LENGTH-EXIT.
005230          MOVE WK-SIGN-START-POS TO WK-DIGIT-IDX.
005240          PERFORM 6040-CONVERT-ONE-CHAR
005250              THRU 6040-CONVERT-ONE-CHAR-EXIT
005260              UNTIL WK-DIGIT-IDX > WK-TOKEN-LEN.
005270          PERFORM 6050-SCALE-FRACTION
005280              THRU 6050-SCALE-FRACTION-EXIT.
005290          COMPUTE WK-PARSED-VALUE =
005300                  WK-INT-ACCUM + (WK-FRAC-PAD-NUM / 1000000).
005310          IF WK-VALUE-IS-NEGATIVE
005320              COMPUTE WK-PARSED-VALUE = WK-PARSED-VALUE * -1
005330          END-IF.
005340      6000-EDIT-DECIMAL-TOKEN-EXIT.
005350          EXIT.
005360*
005370      6010-RESET-DECIMAL-ACCUM.
005380          MOVE ZERO TO WK-INT-ACCUM.
005390          MOVE ZERO TO WK-FRAC-ACCUM.
005400          MOVE ZERO TO WK-FRAC-DIGIT-CNT.
005410          MOVE 'N'  TO WK-DOT-FOUND-SWITCH.
005420          MOVE SPACE TO WK-SIGN-SWITCH.
005430      6010-RESET-DECIMAL-ACCUM-EXIT.
005440          EXIT.
005450*
005460      6020-DETECT-TOKEN-SIGN.
005470          IF WK-TOKEN-CHAR(1) EQUAL '-'
005480              MOVE '-' TO WK-SIGN-SWITCH
005490              MOVE 2   TO WK-SIGN-START-POS
005500          ELSE
005510              MOVE 1   TO WK-SIGN-START-POS
005520          END-IF.
005530      6020-DETECT-TOKEN-SIGN-EXIT.
005540          EXIT.
005550*
005560      6030-COMPUTE-TOKEN-LENGTH.
005570          MOVE 20 TO WK-TOKEN-LEN.
005580          PERFORM 6031-TRIM-TOKEN-TRAILING
005590              THRU 6031-TRIM-TOKEN-TRAILING-EXIT
005600              UNTIL WK-TOKEN-LEN EQUAL ZERO
005610                 OR WK-TOKEN-CHAR(WK-TOKEN-LEN) NOT EQUAL SPACE.
005620      6030-COMPUTE-TOKEN-LENGTH-EXIT.
005630          EXIT.
005640*
005650      6031-TRIM-TOKEN-TRAILING.
005660          SUBTRACT 1 FROM WK-TOKEN-LEN.
005670      6031-TRIM-TOKEN-TRAILING-EXIT.
005680          EXIT.
005690*
005700      6040-CONVERT-ONE-CHAR.
005710          MOVE WK-TOKEN-CHAR(WK-DIGIT-IDX) TO WK-DIGIT-CHAR.
005720          IF WK-DIGIT-CHAR EQUAL '.'
005730              MOVE 'Y' TO WK-DOT-FOUND-SWITCH
005740          ELSE
005750              IF WK-DIGIT-CHAR IS G62-DIGIT-VALID
005760                  MOVE WK-DIGIT-CHAR TO WK-DIGIT-VALUE
005770                  IF WK-DOT-WAS-FOUND
005780                      IF WK-FRAC-DIGIT-CNT < 6
005790                          COMPUTE WK-FRAC-ACCUM =
005800                                  WK-FRAC-ACCUM * 10
005810                                          + WK-DIGIT-VALUE
005820                          ADD 1 TO WK-FRAC-DIGIT-CNT
005830                      END-IF
005840                  ELSE
005850                      COMPUTE WK-INT-ACCUM =
005860                              WK-INT-ACCUM * 10
005870                                      + WK-DIGIT-VALUE
005880                  END-IF
005890              END-IF
005900          END-IF.
005910          ADD 1 TO WK-DIGIT-IDX.
005920      6040-CONVERT-ONE-CHAR-EXIT.
005930          EXIT.
005940*
005950* **++ PADS THE ACCUMULATED FRACTION OUT TO SIX DIGITS OF
005960* **++ SCALE SO WK-FRAC-PAD-NUM ALWAYS MEANS MILLIONTHS.
005970      6050-SCALE-FRACTION.
005980          COMPUTE WK-FRAC-PAD-NUM =
005990                  WK-FRAC-ACCUM *
006000                          (10 ** (6 - WK-FRAC-DIGIT-CNT)).
006010      6050-SCALE-FRACTION-EXIT.
006020          EXIT.
006030*
006040* **++ 6200 - GENERIC WHITESPACE-DELIMITED TOKEN SCANNER,
006050* **++ SHARED BY THE HEADER TOKENIZER AND THE BODY SCANNER.
006060* **++ WORKS FORWARD FROM WK-LINE-POS ACROSS GRID-IN-TEXT.
006070      6200-SCAN-NEXT-TOKEN.
006080          MOVE SPACE TO WK-TOKEN-TEXT.
006090          MOVE 'N'   TO WK-TOKEN-FOUND-SWITCH.
006100          MOVE ZERO  TO WK-TOKEN-LEN.
006110          PERFORM 6210-SKIP-LEADING-SPACES
006120              THRU 6210-SKIP-LEADING-SPACES-EXIT.
006130          IF WK-LINE-POS > WK-LINE-LEN
006140              GO TO 6200-SCAN-NEXT-TOKEN-EXIT
006150          END-IF.
006160          MOVE WK-LINE-POS TO WK-SCAN-START.
006170          PERFORM 6220-FIND-TOKEN-END
006180              THRU 6220-FIND-TOKEN-END-EXIT.
006190          COMPUTE WK-TOKEN-LEN = WK-LINE-POS - WK-SCAN-START.
006200          MOVE GRID-IN-TEXT(WK-SCAN-START : WK-TOKEN-LEN)
006210                                        TO WK-TOKEN-TEXT.
006220          MOVE 'Y' TO WK-TOKEN-FOUND-SWITCH.
006230      6200-SCAN-NEXT-TOKEN-EXIT.
006240          EXIT.
006250*
006260      6210-SKIP-LEADING-SPACES.
006270          PERFORM 6211-SKIP-ONE-SPACE
006280              THRU 6211-SKIP-ONE-SPACE-EXIT
006290              UNTIL WK-LINE-POS > WK-LINE-LEN
006300                 OR GRID-IN-TEXT(WK-LINE-POS:1) NOT EQUAL SPACE.
006310      6210-SKIP-LEADING-SPACES-EXIT.
006320          EXIT.
006330*
006340      6211-SKIP-ONE-SPACE.
006350          ADD 1 TO WK-LINE-POS.
006360      6211-SKIP-ONE-SPACE-EXIT.
006370          EXIT.
006380*
006390      6220-FIND-TOKEN-END.
006400          PERFORM 6221-ADVANCE-ONE-CHAR
006410              THRU 6221-ADVANCE-ONE-CHAR-EXIT
006420              UNTIL WK-LINE-POS > WK-LINE-LEN
006430                 OR GRID-IN-TEXT(WK-LINE-POS:1) EQUAL SPACE.
006440      6220-FIND-TOKEN-END-EXIT.
006450          EXIT.
006460*
006470      6221-ADVANCE-ONE-CHAR.
006480          ADD 1 TO WK-LINE-POS.
006490      6221-ADVANCE-ONE-CHAR-EXIT.
006500          EXIT.
006510*
006520* **++ 6230 - TRIMS TRAILING BLANKS OFF GRID-IN-TEXT SO THE
006530* **++ TOKEN SCANNER KNOWS WHERE THE REAL DATA ENDS.
006540      6230-COMPUTE-LINE-LENGTH.
006550          MOVE 4090 TO WK-LINE-LEN.
006560          PERFORM 6231-TRIM-TRAILING-SPACE
006570              THRU 6231-TRIM-TRAILING-SPACE-EXIT
006580              UNTIL WK-LINE-LEN EQUAL ZERO
006590                 OR GRID-IN-TEXT(WK-LINE-LEN:1) NOT EQUAL SPACE.
006600      6230-COMPUTE-LINE-LENGTH-EXIT.
006610          EXIT.
006620*
006630      6231-TRIM-TRAILING-SPACE.
006640          SUBTRACT 1 FROM WK-LINE-LEN.
006650      6231-TRIM-TRAILING-SPACE-EXIT.
006660          EXIT.
006670*
006680* **++ 7000 - WRITES THE LITERAL CSV HEADING LINE, THEN
006690* **++ DRAINS THE MIN/MAX ORDERED TABLE FRONT TO BACK.
006700      7000-WRITE-CSV-LINES.
006710          MOVE 'latitude,longitude,value' TO CSV-OUT-TEXT.
006720          WRITE CSV-OUT-REC.
006730          IF NOT CSVOUT-OK
006740              STRING 'WRITE ERROR ON CSV OUTPUT FILE - STATUS'
006750                     WK-CSVOUT-STATUS DELIMITED BY SIZE
006760                INTO WK-ABEND-REASON
006770              END-STRING
006780              PERFORM 9900-ABEND-FILE-ERROR
006790                  THRU 9900-ABEND-FILE-ERROR-EXIT
006800          END-IF.
006810          MOVE ZERO TO WK-OUT-IDX.
006820          PERFORM 7100-FORMAT-ONE-CSV-LINE
006830              THRU 7100-FORMAT-ONE-CSV-LINE-EXIT
006840              UNTIL WK-OUT-IDX EQUAL CSV-LINE-TOT.
006850      7000-WRITE-CSV-LINES-EXIT.
006860          EXIT.
006870*
006880* **++ OUTPUT FIELDS ARE TRIMMED OF LEADING BLANKS BEFORE
006890* **++ BEING STRUNG TOGETHER - THE GIS LOADER REJECTS
006900* **++ PADDED NUMBERS.                                                 012
006910* **++ LMT 06/30/03.                                                   012
006920      7100-FORMAT-ONE-CSV-LINE.
006930          ADD 1 TO WK-OUT-IDX.
006940          MOVE CSV-LINE-LATITUDE (WK-OUT-IDX)
006950                                     TO WK-EDIT-LATITUDE.
006960          MOVE CSV-LINE-LONGITUDE(WK-OUT-IDX)
006970                                     TO WK-EDIT-LONGITUDE.
006980          MOVE CSV-LINE-VALUE    (WK-OUT-IDX)
006990                                     TO WK-EDIT-VALUE.
007000          PERFORM 7110-BUILD-CSV-TEXT
007010              THRU 7110-BUILD-CSV-TEXT-EXIT.
007020          MOVE WK-CSV-TEXT TO CSV-OUT-TEXT.
007030          WRITE CSV-OUT-REC.
007040          IF NOT CSVOUT-OK
007050              STRING 'WRITE ERROR ON CSV OUTPUT FILE - STATUS'
007060                     WK-CSVOUT-STATUS DELIMITED BY SIZE
007070                INTO WK-ABEND-REASON
007080              END-STRING
007090              PERFORM 9900-ABEND-FILE-ERROR
007100                  THRU 9900-ABEND-FILE-ERROR-EXIT
007110          END-IF.
007120      7100-FORMAT-ONE-CSV-LINE-EXIT.
007130          EXIT.
007140*
007150      7110-BUILD-CSV-TEXT.
007160          MOVE SPACE TO WK-CSV-TEXT.
007170          MOVE 1 TO WK-CSV-PTR.
007180          MOVE WK-EDIT-LATITUDE TO WK-TRIM-BUFFER.
007190          PERFORM 7120-TRIM-LEADING-SPACE
007200              THRU 7120-TRIM-LEADING-SPACE-EXIT.
007210          STRING WK-TRIM-BUFFER(WK-TRIM-START:)
007220                                       DELIMITED BY SPACE
007230              ','                      DELIMITED BY SIZE
007240            INTO WK-CSV-TEXT
007250            WITH POINTER WK-CSV-PTR
007260          END-STRING.
007270          MOVE WK-EDIT-LONGITUDE TO WK-TRIM-BUFFER.
007280          PERFORM 7120-TRIM-LEADING-SPACE
007290              THRU 7120-TRIM-LEADING-SPACE-EXIT.
007300          STRING WK-TRIM-BUFFER(WK-TRIM-START:)
007310                                       DELIMITED BY SPACE
007320              ','                      DELIMITED BY SIZE
007330            INTO WK-CSV-TEXT
007340            WITH POINTER WK-CSV-PTR
007350          END-STRING.
007360          MOVE WK-EDIT-VALUE TO WK-TRIM-BUFFER.
007370          PERFORM 7120-TRIM-LEADING-SPACE
007380              THRU 7120-TRIM-LEADING-SPACE-EXIT.
007390          STRING WK-TRIM-BUFFER(WK-TRIM-START:)
007400                                       DELIMITED BY SPACE
007410            INTO WK-CSV-TEXT
007420            WITH POINTER WK-CSV-PTR
007430          END-STRING.
007440      7110-BUILD-CSV-TEXT-EXIT.
007450          EXIT.
007460*
007470      7120-TRIM-LEADING-SPACE.
007480          MOVE 1 TO WK-TRIM-START.
007490          PERFORM 7121-SKIP-ONE-LEADING-SPACE
007500              THRU 7121-SKIP-ONE-LEADING-SPACE-EXIT
007510              UNTIL WK-TRIM-START > 17
007520                 OR WK-TRIM-BUFFER(WK-TRIM-START:1)
007530                                        NOT EQUAL SPACE.
007540      7120-TRIM-LEADING-SPACE-EXIT.
007550          EXIT.
007560*
007570      7121-SKIP-ONE-LEADING-SPACE.
007580          ADD 1 TO WK-TRIM-START.
007590      7121-SKIP-ONE-LEADING-SPACE-EXIT.
007600          EXIT.
007610*
007620* **++ 8000 - CLOSE BOTH FILES.  A BAD CLOSE IS LOGGED BUT
007630* **++ DOES NOT ABEND THE RUN - THE OUTPUT IS ALREADY WRITTEN.
007640      8000-CLOSE-GRID-FILES.
007650          CLOSE GRID-IN-FILE.
007660          IF NOT GRIDIN-OK
007670              DISPLAY 'G62B001 - CLOSE WARNING ON GRID INPUT -'
007680                      WK-GRIDIN-STATUS
007690          END-IF.
007700          CLOSE CSV-OUT-FILE.
007710          IF NOT CSVOUT-OK
007720              DISPLAY 'G62B001 - CLOSE WARNING ON CSV OUTPUT -'
007730                      WK-CSVOUT-STATUS
007740          END-IF.
007750      8000-CLOSE-GRID-FILES-EXIT.
007760          EXIT.
007770*
007780      9000-TERMINATE-PROCESS.
007790          DISPLAY 'G62B001 - GRID TO CSV CONVERSION COMPLETE'.
007800          DISPLAY 'G62B001 - CELLS WRITTEN: ' CSV-LINE-TOT.
007810      9000-TERMINATE-PROCESS-EXIT.
007820          EXIT.
007830*
007840* **++ 9500 - HEADER COULD NOT BE COMPLETED.  PER GR-0142 NO
007850* **++ CSV OUTPUT IS PRODUCED ON THIS PATH.                            004
007860      9500-HEADER-PARSE-FAILURE.
007870          DISPLAY 'G62B001 - HEADER PARSE FAILED - NO OUTPUT'
007880                  ' PRODUCED'.
007890          DISPLAY 'G62B001 - LINES READ: ' HDR-LINES-READ.
007900          CLOSE GRID-IN-FILE.
007910          CLOSE CSV-OUT-FILE.
007920          MOVE 16 TO RETURN-CODE.
007930          STOP RUN.
007940*
007950      9900-ABEND-FILE-ERROR.
007960          DISPLAY 'G62B001 - ' WK-ABEND-REASON.
007970          DISPLAY 'G62B001 - FIRST WORD IN PROGRESS: '
007980                  GRID-IN-FIRST-WORD.
007990          MOVE 20 TO RETURN-CODE.
008000          STOP RUN.
008010      9900-ABEND-FILE-ERROR-EXIT.
008020          EXIT.
