000100     * **++ GRID HEADER AREA - G62 ASCII-GRID-TO-CSV CONVERSION
000110     * **++ HOLDS THE SIX LABELLED VALUES READ FROM THE FIRST
000120     * **++ LINES OF THE INPUT GRID FILE, THE SWITCH THAT SAYS
000130     * **++ WHETHER ALL SIX ARE SET, AND THE DERIVED UPPER-LEFT
000140     * **++ CELL ORIGIN USED TO COMPUTE LATITUDE/LONGITUDE FOR
000150     * **++ EVERY CELL IN THE BODY.
000160      01  HDR-AREA.
000170          05  HDR-NCOLS                 PIC 9(9)  COMP
000180                                         VALUE ZERO.
000190          05  HDR-NROWS                 PIC 9(9)  COMP
000200                                         VALUE ZERO.
000210          05  HDR-XLLCORNER             PIC S9(9)V9(6)
000220                                         VALUE ZERO.
000230          05  HDR-YLLCORNER             PIC S9(9)V9(6)
000240                                         VALUE ZERO.
000250          05  HDR-CELLSIZE              PIC S9(9)V9(6)
000260                                         VALUE ZERO.
000270          05  HDR-NODATA-VALUE          PIC S9(9)V9(6)
000280                                         VALUE ZERO.
000290          05  HDR-LINES-READ            PIC 9(9)  COMP
000300                                         VALUE ZERO.
000310     *
000320     * **++ THE ORIGINAL ANALYST'S NOTE SAYS HEADER PARSING IS
000330     * **++ "DONE" ONLY WHEN ALL SIX FIELDS BELOW HOLD A NONZERO
000340     * **++ VALUE - NOT WHEN SIX LINES HAVE BEEN SEEN.  WE COPY
000350     * **++ THAT RULE AS GIVEN, QUIRKS AND ALL.  SEE 3300 IN
000360     * **++ G62B001 FOR THE TEST.
000370          05  HDR-ALL-SET-SWITCH        PIC X     VALUE 'N'.
000380              88  HDR-ALL-FIELDS-SET          VALUE 'Y'.
000390     *
000400          05  HDR-ORIGIN-LATITUDE       PIC S9(9)V9(6)
000410                                         VALUE ZERO.
000420          05  HDR-ORIGIN-LONGITUDE      PIC S9(9)V9(6)
000430                                         VALUE ZERO.
000440          05  FILLER                    PIC X(0020)
000450                                         VALUE SPACE.
